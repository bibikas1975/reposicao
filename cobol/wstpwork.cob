000100*****************************************************
000200*                                                    *
000300*  SHARED WORKING STORAGE FOR THE DAILY TASK         *
000400*     PLANNER RUN - TABLES, GRID AND CONSTANTS       *
000500*                                                    *
000600*****************************************************
000700* PULLED IN BY TP000 ONLY AT PRESENT BUT KEPT AS A
000800*   SEPARATE COPYBOOK IN CASE A SPLIT REPORT PROGRAM
000900*   IS WANTED LATER (SEE REMARKS ON TP000).
001000*
001100* 12/02/26 CJH - CREATED.
001200* 20/02/26 CJH - WIDENED WS-MAX-EMPLOYEES 40 -> 60 AFTER
001300*                PILOT STORE CAME BACK WITH 54 ON ROSTER.
001400* 02/03/26 RDP - ADDED WS-TSK-E-DEMAND-FLAT REDEFINES SO
001500*                0320 CAN BLANK A ROW IN ONE MOVE.
001600*
001700 01  WS-TP-CONSTANTS.
001800     03  WS-MAX-BLOCKS        PIC S9(3) COMP VALUE +80.
001900     03  WS-MAX-EMPLOYEES     PIC S9(3) COMP VALUE +60.
002000     03  WS-MAX-TASKS         PIC S9(3) COMP VALUE +40.
002100     03  WS-IDLE-PENALTY      PIC S9V99     VALUE 0.20.
002200     03  WS-PREF-PENALTY      PIC S9V99     VALUE 0.50.
002300     03  WS-SOFT-PREF-COST    PIC S9(3)     VALUE +5.
002400     03  WS-SOFT-SWT-MULT     PIC S9(3)     VALUE +100.
002500     03  FILLER               PIC X(04).
002600*
002700 01  WS-TP-COUNTERS.
002800     03  WS-EMP-CNT           PIC S9(3) COMP VALUE ZERO.
002900     03  WS-TSK-CNT           PIC S9(3) COMP VALUE ZERO.
003000     03  WS-ACTIVE-EMP-CNT    PIC S9(3) COMP VALUE ZERO.
003100     03  WS-ERROR-CNT         PIC S9(3) COMP VALUE ZERO.
003200     03  FILLER               PIC X(04).
003300*
003400 01  WS-PROFILE-DEFAULTS.
003500*                                 SEE TP000 0220 - APPLIED UNLESS
003600*                                 THE RECORD ALREADY CARRIES
003700*                                 NON-DEFAULT BEHAVIOURAL VALUES.
003800     03  WS-PROF-SPRINT-SWT   PIC S9V99     VALUE 0.50.
003900     03  WS-PROF-SPRINT-SPD   PIC S9V99     VALUE 1.10.
004000     03  WS-PROF-CONST-SWT    PIC S9V99     VALUE 2.00.
004100     03  WS-PROF-CONST-SPD    PIC S9V99     VALUE 1.00.
004200     03  WS-PROF-DFLT-SWT     PIC S9V99     VALUE 1.00.
004300     03  WS-PROF-DFLT-SPD     PIC S9V99     VALUE 1.00.
004400     03  FILLER               PIC X(04).
004500*
004600 01  WS-EMP-TABLE.
004700     03  WS-EMP-ENTRY         OCCURS 60 TIMES.
004800         05  WS-EMP-E-ID          PIC X(08).
004900         05  WS-EMP-E-NAME        PIC X(20).
005000         05  WS-EMP-E-ACTIVE      PIC X.
005100             88  WS-EMP-E-IS-ACTIVE      VALUE "Y".
005200         05  WS-EMP-E-SKILL-GRP   OCCURS 3 TIMES.
005300             07  WS-EMP-E-SKILL       PIC X(10).
005400         05  WS-EMP-E-SHIFT-GRP   OCCURS 2 TIMES.
005500             07  WS-EMP-E-SHF-STA-BLK  PIC S9(3) COMP.
005600             07  WS-EMP-E-SHF-END-BLK  PIC S9(3) COMP.
005700         05  WS-EMP-E-EARLY-BLK   PIC S9(3) COMP.
005800*                                 LOWEST SHIFT-START BLOCK, FOR
005900*                                 REPORT COLUMN ORDER. +999 MEANS
006000*                                 EMPLOYEE HAS NO SHIFT AT ALL.
006100         05  WS-EMP-E-BASE-SPD    PIC S9(1)V99.
006200         05  WS-EMP-E-SWT-COST    PIC S9(1)V99.
006300         05  WS-EMP-E-FATIGUE     PIC S9(1)V99.
006400         05  WS-EMP-E-IDEAL-GRP   OCCURS 3 TIMES.
006500             07  WS-EMP-E-IDEAL       PIC X(08).
006600         05  WS-EMP-E-IDEAL-FLAT  REDEFINES WS-EMP-E-IDEAL-GRP
006700                                  PIC X(24).
006800         05  WS-EMP-E-STREAK      PIC S9(3) COMP.
006900         05  WS-EMP-E-LAST-TASK   PIC X(08).
007000         05  WS-EMP-E-COST        PIC S9(5)V99.
007100         05  FILLER               PIC X(04).
007200*
007300 01  WS-TSK-TABLE.
007400     03  WS-TSK-ENTRY         OCCURS 40 TIMES.
007500         05  WS-TSK-E-ID          PIC X(08).
007600         05  WS-TSK-E-NAME        PIC X(20).
007700         05  WS-TSK-E-TYPE        PIC X.
007800             88  WS-TSK-E-IS-FIXED       VALUE "F".
007900             88  WS-TSK-E-IS-VOLUME      VALUE "V".
008000         05  WS-TSK-E-PRIORITY    PIC 9(1).
008100         05  WS-TSK-E-SKILL       PIC X(10).
008200         05  WS-TSK-E-REQUIRED    PIC S9(4)V99.
008300         05  WS-TSK-E-REQ-INT     PIC S9(4) COMP.
008400*                                 INTEGER PART OF REQUIRED - THE
008500*                                 BUILDER'S PERSON-BLOCK TARGET.
008600         05  WS-TSK-E-BUILD-CNT   PIC S9(4) COMP.
008700*                                 RAW PERSON-BLOCKS PLACED SO FAR BY
008800*                                 0600 - NOT THE SAME AS PROGRESS.
008900         05  WS-TSK-E-PROGRESS    PIC S9(4)V99.
009000*                                 FATIGUE-WEIGHTED PROGRESS FROM THE
009100*                                 0700 METRICS WALK - SEE WSTPEMP.
009200         05  WS-TSK-E-DEMAND      OCCURS 80 TIMES PIC 9(1).
009300         05  WS-TSK-E-DEMAND-FLAT REDEFINES WS-TSK-E-DEMAND
009400                                  PIC X(80).
009500         05  FILLER               PIC X(05).
009600*
009700 01  WS-GRID-TABLE.
009800*                                 GRID (BLK, EMP) = ASSIGNED TASK ID,
009900*                                 SPACES WHEN THE EMPLOYEE IS OFF
010000*                                 SHIFT OR IDLE IN THAT BLOCK.
010100     03  WS-GRID-BLOCK        OCCURS 80 TIMES.
010200         05  WS-GRID-EMP       OCCURS 60 TIMES.
010300             07  WS-GRID-TASK-ID     PIC X(08).
010400*
010500* END OF SHARED WORKING STORAGE.
