000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR TASK CATALOGUE FILE         *
000400*     USES TP-TSK-ID AS KEY                          *
000500*****************************************************
000600* FILE SIZE 83 BYTES - FIXED, SEE WSTPEMP NOTE.
000700*
000800* 11/02/26 CJH - CREATED FOR DAILY TASK PLANNER PROJECT.
000900* 19/02/26 CJH - ADDED TP-TSK-DEMAND-FLAT REDEFINES FOR
001000*                THE DEMAND-CNT = 0 EARLY-OUT TEST.
001100* 25/02/26 RDP - TKT TP-131 VOLUME TASK EFFORT FORMULA
001200*                NOTE ADDED BELOW.
001300*
001400 01  TP-TASK-RECORD.
001500     03  TP-TSK-ID             PIC X(08).
001600     03  TP-TSK-NAME           PIC X(20).
001700     03  TP-TSK-TYPE           PIC X(01).
001800*                                 F = FIXED DEMAND CURVE TASK.
001900*                                 V = VOLUME (FLEXIBLE) TASK.
002000     03  TP-TSK-PRIORITY       PIC 9(01).
002100*                                 1 = HIGHEST PRIORITY. USED ONLY
002200*                                 FOR VOLUME TASKS, SEE 0620 BELOW.
002300     03  TP-TSK-SKILL          PIC X(10).
002400*                                 REQUIRED SKILL CODE. BLANK = NONE.
002500     03  TP-TSK-LOAD-UNITS     PIC 9(03).
002600*                                 VOLUME TASKS - WORK UNITS FOR THE
002700*                                 DAY (EG PALLETS). ZERO OR LESS
002800*                                 MEANS NO WORK TODAY - TASK SKIPPED
002900*                                 AT LOAD TIME, SEE 0320 BELOW.
003000     03  TP-TSK-MINS-PER-UNIT  PIC 9(03).
003100*                                 VOLUME TASKS - MINUTES PER UNIT.
003200*                                 DEFAULT 060 WHEN BLANK/ZERO.
003300*                                 REQD BLOCKS = (LOAD * MINS) / 15.
003400     03  TP-TSK-DEMAND-CNT     PIC 9(01).
003500*                                 FIXED TASKS - NUMBER OF DEMAND
003600*                                 INTERVALS THAT FOLLOW, 0 THRU 4.
003700     03  TP-TSK-DEMAND-GRP     OCCURS 4 TIMES.
003800         05  TP-TSK-DMD-START  PIC 9(04).
003900         05  TP-TSK-DMD-END    PIC 9(04).
004000         05  TP-TSK-DMD-STAFF  PIC 9(01).
004100*                                 START/END ARE HHMM, END EXCLUSIVE.
004200*                                 STAFF IS HEAD COUNT NEEDED IN EVERY
004300*                                 BLOCK OF THE INTERVAL.
004400     03  TP-TSK-DEMAND-FLAT    REDEFINES TP-TSK-DEMAND-GRP
004500                               PIC X(36).
004600*                                 FLAT VIEW USED ONLY TO BLANK-FILL
004700*                                 UNUSED INTERVALS AT LOAD TIME.
004800*
004900* END OF TP-TASK-RECORD - SEE WSTPEMP FOR WHY WE DO NOT PAD THIS.
