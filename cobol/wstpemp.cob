000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR EMPLOYEE ROSTER FILE        *
000400*     USES TP-EMP-ID AS KEY                          *
000500*****************************************************
000600* FILE SIZE 127 BYTES - NO SPARE FILLER ADDED.
000700*   (UNLIKE OUR OTHER MASTERS) - THIS LAYOUT IS FIXED
000800*   BYTE FOR BYTE TO MATCH THE NIGHTLY ROSTER FEED,
000900*   SEE CHANGE LOG ON TP000 FOR WHY.
001000*
001100* 11/02/26 CJH - CREATED FOR DAILY TASK PLANNER PROJECT.
001200* 18/02/26 CJH - ADDED TP-EMP-IDEAL-GRP REDEFINES FOR
001300*                QUICK "ANY PREFERENCE" BLANK TEST.
001400* 03/03/26 RDP - TKT TP-114 CLARIFIED SHIFT EXTENSION
001500*                RULE IN COMMENTS BELOW.
001600*
001700 01  TP-EMPLOYEE-RECORD.
001800     03  TP-EMP-ID            PIC X(08).
001900     03  TP-EMP-NAME           PIC X(20).
002000     03  TP-EMP-CATEGORY       PIC X(10).
002100*                                 INFORMATIONAL ONLY - NOT USED
002200*                                 IN ANY ASSIGNMENT OR COST RULE.
002300     03  TP-EMP-PROFILE        PIC X(10).
002400*                                 SPRINTER, CONSTANTE OR STANDARD -
002500*                                 DRIVES DEFAULT SPEED/SWITCH-COST
002600*                                 UNLESS OVERRIDDEN BELOW.
002700     03  TP-EMP-SKILL-GRP      OCCURS 3 TIMES.
002800         05  TP-EMP-SKILL      PIC X(10).
002900*                                 BLANK SLOT = UNUSED.
003000     03  TP-EMP-SHIFT-GRP      OCCURS 2 TIMES.
003100         05  TP-EMP-SHIFT-START  PIC 9(04).
003200         05  TP-EMP-SHIFT-END    PIC 9(04).
003300*                                 HHMM PAIR. 0000/0000 = UNUSED SLOT.
003400*                                 AN END EARLIER THAN 0600 RUNS PAST
003500*                                 MIDNIGHT INTO THE NEXT CALENDAR DAY -
003600*                                 SEE TP000 0110-TIME-TO-BLOCK.
003700     03  TP-EMP-BASE-SPEED     PIC S9(1)V9(2).
003800*                                 PRODUCTIVITY MULTIPLIER PER BLOCK.
003900*                                 DEFAULT 1.00 - SEE PROFILE TABLE.
004000     03  TP-EMP-SWITCH-COST    PIC S9(1)V9(2).
004100*                                 COST CHARGED WHEN CHANGING TASKS
004200*                                 MID-SHIFT. DEFAULT 1.00.
004300     03  TP-EMP-FATIGUE        PIC S9(1)V9(2).
004400*                                 SPEED DROP PER CONSECUTIVE WORKED
004500*                                 BLOCK. DEFAULTS TO 0.00 REGARDLESS
004600*                                 OF PROFILE - VBC INSISTED ON THIS.
004700     03  TP-EMP-IDEAL-GRP      OCCURS 3 TIMES.
004800         05  TP-EMP-IDEAL-TASK   PIC X(08).
004900*                                 PREFERRED TASK IDS. ALL BLANK MEANS
005000*                                 EMPLOYEE HAS NO PREFERENCE AT ALL.
005100     03  TP-EMP-IDEAL-ALL      REDEFINES TP-EMP-IDEAL-GRP
005200                               PIC X(24).
005300*                                 FLAT VIEW FOR THE "ANY PREFERENCE
005400*                                 AT ALL" BLANK TEST - SEE 0740 BELOW.
005500*
005600* END OF TP-EMPLOYEE-RECORD - DO NOT APPEND FIELDS, SEE HEADER NOTE.
