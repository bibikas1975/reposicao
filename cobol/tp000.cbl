000100*****************************************************************
000200*                                                                *
000300*                  Daily Task Planner - Main Batch               *
000400*                                                                *
000500*          Builds the day's employee x task assignment grid,     *
000600*             scores it and writes the schedule reports          *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         TP000.
001400     AUTHOR.             C J HARGROVE.
001500     INSTALLATION.       RETAIL OPERATIONS SYSTEMS.
001600     DATE-WRITTEN.       11/02/1987.
001700     DATE-COMPILED.
001800     SECURITY.           COMPANY CONFIDENTIAL.
001900*
002000* REMARKS.               DAILY WORKFORCE TASK-PLANNING BATCH.
002100*                        READS THE EMPLOYEE ROSTER AND THE TASK
002200*                        CATALOGUE FOR ONE OPERATING DAY, BUILDS
002300*                        THE ASSIGNMENT GRID, SCORES IT AND WRITES
002400*                        THE SCHEDULE AND METRICS REPORTS.
002500*
002600* FILES USED.
002700*                        EMPLOYEE-FILE.  ROSTER, ONE REC/EMPLOYEE.
002800*                        TASK-FILE.      CATALOGUE, ONE REC/TASK.
002900*                        PRINT-FILE.     SCHEDULE + SUMMARY REPORT.
003000*
003100* ERROR MESSAGES USED.
003200*                        TP001 - NO ACTIVE EMPLOYEES OR TASKS.
003300*                        TP002 - FIXED TASK DEMAND CANNOT BE MET.
003400*                        TP003 - VOLUME TASK CANNOT REACH EFFORT.
003500*
003600* CHANGE LOG.
003700* 11/02/1987 CJH - 1.00 - CREATED.
003800* 04/03/1987 CJH - 1.01 - ADDED STANDBY PROFILE HANDLING.
003900* 22/09/1987 CJH - 1.02 - FIXED TASK DEMAND SWEEP NOW HONOURS
004000*                         CONTINUITY BEFORE IDEAL-TASK PREFERENCE.
004100* 14/01/1991 RDP - 1.03 - VOLUME TASK PRIORITY TIMING CORRECTED.
004200* 19/06/1994 CJH - 1.04 - WIDENED EMPLOYEE TABLE TO 60 ENTRIES.
004300* 02/11/1998 KLM - 1.05 - Y2K: DATE FIELDS REVIEWED, NO CHANGE
004400*                         NEEDED - RUN DATE IS NOT STORED ON FILE.
004500* 18/02/1999 KLM - 1.06 - Y2K SIGN-OFF PER MEMO 99-014.
004600* 30/05/2003 CJH - 1.07 - REPORT COLUMN ORDER NOW USES EARLIEST
004700*                         SHIFT START, NOT EMPLOYEE FILE ORDER.
004800* 14/10/2009 RDP - 1.08 - IDLE PENALTY AND PREFERENCE PENALTY
004900*                         SPLIT OUT OF THE SWITCH-COST STEP.
005000* 07/08/2016 CJH - 1.09 - SKILL MATCH NOW CHECKS ALL THREE SLOTS,
005100*                         WAS ONLY CHECKING THE FIRST.
005200* 25/03/2022 MPT - 1.10 - ADDED INFEASIBLE-BUILD ABORT MESSAGES.
005300* 12/02/2026 CJH - 2.00 - REWRITTEN FOR THE NEW RETAIL STORE
005400*                         SCHEDULING PROJECT - SEE TP-114/TP-131.
005500* 20/02/2026 CJH - 2.01 - VOLUME TASK EFFORT NOW INTEGER PART ONLY
005600*                         FOR THE BUILD TARGET, PER TP-131.
005700* 03/03/2026 RDP - 2.02 - SHIFT EXTENSION PAST MIDNIGHT CLARIFIED.
005800*
005900*****************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*================================
006300*
006400 CONFIGURATION SECTION.
006500     SOURCE-COMPUTER.    GENERIC-SYSTEM.
006600     OBJECT-COMPUTER.    GENERIC-SYSTEM.
006700     SPECIAL-NAMES.
006800         C01 IS TOP-OF-FORM
006900         CLASS TP-ALPHA-CLASS IS "A" THRU "Z"
007000         UPSI-0 ON STATUS IS TP-TEST-MODE-ON
007100                OFF STATUS IS TP-TEST-MODE-OFF.
007200*
007300 INPUT-OUTPUT SECTION.
007400     FILE-CONTROL.
007500         SELECT EMPLOYEE-FILE  ASSIGN TO EMPFILE
007600                ORGANIZATION IS LINE SEQUENTIAL
007700                FILE STATUS IS WS-EMP-FILE-STATUS.
007800         SELECT TASK-FILE      ASSIGN TO TASKFILE
007900                ORGANIZATION IS LINE SEQUENTIAL
008000                FILE STATUS IS WS-TSK-FILE-STATUS.
008100         SELECT PRINT-FILE     ASSIGN TO SCHEDRPT
008200                ORGANIZATION IS LINE SEQUENTIAL
008300                FILE STATUS IS WS-PRT-FILE-STATUS.
008400*
008500 DATA DIVISION.
008600*================================
008700*
008800 FILE SECTION.
008900*
009000 FD  EMPLOYEE-FILE.
009100*
009200     COPY "WSTPEMP.COB".
009300*
009400 FD  TASK-FILE.
009500*
009600     COPY "WSTPTSK.COB".
009700*
009800 FD  PRINT-FILE.
009900*
010000 01  PR-PRINT-LINE           PIC X(133).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 77  PROG-NAME               PIC X(15) VALUE "TP000 (2.02)".
010500*
010600     COPY "WSTPWORK.COB".
010700*
010800 01  WS-FILE-STATUSES.
010900     03  WS-EMP-FILE-STATUS      PIC XX.
011000         88  WS-EMP-AT-END               VALUE "10".
011100     03  WS-TSK-FILE-STATUS      PIC XX.
011200         88  WS-TSK-AT-END               VALUE "10".
011300     03  WS-PRT-FILE-STATUS      PIC XX.
011400     03  FILLER                  PIC X(04).
011500*
011600 01  WS-SWITCHES.
011700     03  WS-EMP-EOF-SW           PIC X     VALUE "N".
011800         88  WS-EMP-EOF                   VALUE "Y".
011900     03  WS-TSK-EOF-SW           PIC X     VALUE "N".
012000         88  WS-TSK-EOF                   VALUE "Y".
012100     03  WS-INFEASIBLE-SW        PIC X     VALUE "N".
012200         88  WS-INFEASIBLE                VALUE "Y".
012300     03  WS-CANDIDATE-SW         PIC X     VALUE "N".
012400         88  WS-IS-CANDIDATE               VALUE "Y".
012500     03  WS-CONTINUITY-SW        PIC X     VALUE "N".
012600         88  WS-HAS-CONTINUITY            VALUE "Y".
012700     03  WS-IDEAL-SW             PIC X     VALUE "N".
012800         88  WS-HAS-IDEAL                  VALUE "Y".
012900     03  WS-ON-SHIFT-SW          PIC X     VALUE "N".
013000         88  WS-IS-ON-SHIFT                VALUE "Y".
013100     03  WS-FOUND-SW              PIC X     VALUE "N".
013200         88  WS-TASK-FOUND                 VALUE "Y".
013300     03  FILLER                  PIC X(04).
013400*
013500 01  WS-ERROR-MESSAGES.
013600     03  TP001  PIC X(46) VALUE
013700         "TP001 No active employees or tasks for today".
013800     03  TP002  PIC X(60) VALUE
013900         "TP002 Fixed task demand cannot be met in a block".
014000     03  TP003  PIC X(56) VALUE
014100         "TP003 Volume task cannot reach its required effort".
014200     03  TP004  PIC X(46) VALUE
014300         "TP004 Control total mismatch on schedule cost".
014400*
014500 01  WS-TIME-CONV-AREA.
014600     03  WS-TTB-HHMM             PIC 9(04).
014700     03  WS-TTB-HOUR             PIC S9(3) COMP.
014800     03  WS-TTB-MIN              PIC S9(3) COMP.
014900     03  WS-TTB-MIN-BLK          PIC S9(3) COMP.
015000     03  WS-TTB-BLOCK            PIC S9(3) COMP.
015100     03  WS-BTT-BLOCK            PIC S9(3) COMP.
015200     03  WS-BTT-ABS-MIN          PIC S9(5) COMP.
015300     03  WS-BTT-HOUR             PIC S9(3) COMP.
015400     03  WS-BTT-HOUR-DIV         PIC S9(3) COMP.
015500     03  WS-BTT-HOUR-MOD         PIC S9(3) COMP.
015600     03  WS-BTT-MIN              PIC S9(3) COMP.
015700     03  WS-BTT-TIME-TXT.
015800         05  WS-BTT-HH-TXT       PIC 99.
015900         05  FILLER              PIC X     VALUE ":".
016000         05  WS-BTT-MM-TXT       PIC 99.
016100     03  FILLER                  PIC X(04).
016200*
016300 01  WS-SUBSCRIPTS.
016400     03  EX                      PIC S9(3) COMP.
016500*                                 EMPLOYEE TABLE / GRID SUBSCRIPT.
016600     03  TX                      PIC S9(3) COMP.
016700*                                 TASK TABLE SUBSCRIPT.
016800     03  BX                      PIC S9(3) COMP.
016900*                                 1-80 GRID/DEMAND SUBSCRIPT. THE
017000*                                 0-BASED SPEC BLOCK IS BX - 1.
017100     03  WS-SPEC-BLK             PIC S9(3) COMP.
017200     03  JX                      PIC S9(3) COMP.
017300     03  PX                      PIC S9(3) COMP.
017400*                                 VOLUME PRIORITY PASS - RUNS 1-9 BUT
017500*                                 KEPT WIDE SO THE LOOP'S TRAILING
017600*                                 UNTIL-TEST (PX > 9) NEVER OVERFLOWS.
017700     03  WS-NEEDED               PIC S9(3) COMP.
017800     03  WS-SLOT-TSK-ID          PIC X(08).
017900     03  FILLER                  PIC X(04).
018000*
018100 01  WS-METRICS-WORK.
018200     03  WS-FATIGUE-RAW          PIC S9(3)V99.
018300     03  WS-FATIGUE-FACTOR       PIC S9(1)V99.
018400     03  WS-EFFECTIVE-SPEED      PIC S9(1)V99.
018500     03  WS-TOTAL-COST           PIC S9(5)V99 VALUE ZERO.
018600     03  WS-CONTROL-TOTAL        PIC S9(5)V99 VALUE ZERO.
018700     03  FILLER                  PIC X(04).
018800*
018900 01  WS-COLUMN-ORDER.
019000     03  WS-COL-SEQ              OCCURS 60 TIMES.
019100         05  WS-COL-EMP-IDX          PIC S9(3) COMP.
019200     03  CIX                      PIC S9(3) COMP.
019300     03  CJX                      PIC S9(3) COMP.
019400     03  WS-SORT-TEMP             PIC S9(3) COMP.
019500     03  WS-SORT-BEST             PIC S9(3) COMP.
019600     03  FILLER                   PIC X(04).
019700*
019800 01  WS-CENTER-FIELD.
019900     03  WS-CTR-SRC               PIC X(05).
020000     03  WS-CTR-DST               PIC X(05).
020100     03  WS-CTR-LEN                PIC S9(3) COMP.
020200     03  WS-CTR-PAD                PIC S9(3) COMP.
020300     03  WS-CTR-POS                PIC S9(3) COMP.
020400     03  FILLER                    PIC X(04).
020500*
020600 01  WS-SCHEDULE-LINE             PIC X(133).
020700 01  WS-TITLE-LINE                PIC X(24) VALUE
020800     "Schedule Visualization:".
020900 01  WS-RULE-LINE                 PIC X(133).
021000 01  WS-SUMMARY-LINE               PIC X(80).
021100 01  WS-COL-CELL                   PIC X(08).
021200 01  WS-COL-START                  PIC S9(3) COMP.
021300*
021400 01  WS-LOAD-WORK-AREA.
021500     03  WS-MINS-PER-UNIT-WK      PIC 9(03) COMP.
021600     03  WS-DMD-START-BX          PIC S9(3) COMP.
021700     03  WS-DMD-END-BX            PIC S9(3) COMP.
021800     03  FILLER                   PIC X(04).
021900*
022000 01  WS-REPORT-EDIT-FIELDS.
022100     03  WS-TOTAL-COST-ED         PIC 9(5).99.
022200     03  WS-EMP-COST-ED           PIC 9(5).99.
022300     03  WS-TSK-PROG-ED           PIC 9(4).99.
022400     03  WS-TSK-REQD-ED           PIC 9(4).99.
022500     03  WS-TSK-STATUS-TXT        PIC X(10).
022600     03  WS-TRIM-SRC              PIC X(20).
022700     03  WS-TRIM-LEN              PIC S9(3) COMP.
022800     03  WS-FOUND-TX              PIC S9(3) COMP.
022900     03  FILLER                   PIC X(04).
023000*
023100 PROCEDURE DIVISION.
023200*================================
023300*
023400 0000-MAIN-CONTROL.
023500     PERFORM 0100-INITIALISE THRU 0100-EXIT.
023600     PERFORM 0200-LOAD-EMPLOYEES THRU 0200-EXIT.
023700     PERFORM 0300-LOAD-TASKS THRU 0300-EXIT.
023800     IF WS-ACTIVE-EMP-CNT = ZERO OR WS-TSK-CNT = ZERO
023900         PERFORM 0950-WRITE-NO-WORK THRU 0950-EXIT
024000         GO TO 0000-FINISH.
024100     PERFORM 0500-SORT-COLUMNS THRU 0500-EXIT.
024200     PERFORM 0600-BUILD-SCHEDULE THRU 0600-EXIT.
024300     IF WS-INFEASIBLE
024400         PERFORM 0960-WRITE-INFEASIBLE THRU 0960-EXIT
024500         GO TO 0000-FINISH.
024600     PERFORM 0700-COMPUTE-METRICS THRU 0700-EXIT.
024700     PERFORM 0800-VALIDATE-COMPLETION THRU 0800-EXIT.
024800     PERFORM 0900-WRITE-REPORTS THRU 0900-EXIT.
024900 0000-FINISH.
025000     CLOSE EMPLOYEE-FILE
025100           TASK-FILE
025200           PRINT-FILE.
025300     STOP RUN.
025400*
025500*================================
025600*    0100 - INITIALISATION
025700*================================
025800 0100-INITIALISE.
025900     MOVE SPACES TO WS-EMP-FILE-STATUS
026000                     WS-TSK-FILE-STATUS
026100                     WS-PRT-FILE-STATUS.
026200     OPEN INPUT  EMPLOYEE-FILE
026300                 TASK-FILE.
026400     OPEN OUTPUT PRINT-FILE.
026500 0100-EXIT.
026600     EXIT.
026700*
026800*================================
026900*    0110/0120 - BLOCK/TIME CONVERSION
027000*        07/08/2016 CJH - EXTRACTED OUT OF THE LOADERS SO BOTH
027100*                          SHIFT AND DEMAND TIMES SHARE ONE ROUTINE.
027200*================================
027300 0110-TIME-TO-BLOCK.
027400     DIVIDE WS-TTB-HHMM BY 100 GIVING WS-TTB-HOUR
027500         REMAINDER WS-TTB-MIN.
027600     IF WS-TTB-HOUR < 6
027700         ADD 24 TO WS-TTB-HOUR.
027800     COMPUTE WS-TTB-MIN-BLK =
027900         (WS-TTB-HOUR - 6) * 60 + WS-TTB-MIN.
028000     DIVIDE WS-TTB-MIN-BLK BY 15 GIVING WS-TTB-BLOCK.
028100 0110-EXIT.
028200     EXIT.
028300*
028400 0120-BLOCK-TO-TIME.
028500     COMPUTE WS-BTT-ABS-MIN = (WS-BTT-BLOCK * 15) + 360.
028600     DIVIDE WS-BTT-ABS-MIN BY 60 GIVING WS-BTT-HOUR
028700         REMAINDER WS-BTT-MIN.
028800     DIVIDE WS-BTT-HOUR BY 24 GIVING WS-BTT-HOUR-DIV
028900         REMAINDER WS-BTT-HOUR-MOD.
029000     MOVE WS-BTT-HOUR-MOD TO WS-BTT-HH-TXT.
029100     MOVE WS-BTT-MIN      TO WS-BTT-MM-TXT.
029200 0120-EXIT.
029300     EXIT.
029400*
029500*================================
029600*    0200 - LOAD EMPLOYEE ROSTER
029700*================================
029800 0200-LOAD-EMPLOYEES.
029900     PERFORM 0210-READ-EMPLOYEE THRU 0210-EXIT.
030000 0201-LOAD-EMPLOYEES-LOOP.
030100     IF WS-EMP-EOF
030200         GO TO 0200-EXIT.
030300     PERFORM 0220-PROCESS-EMPLOYEE THRU 0220-EXIT.
030400     PERFORM 0210-READ-EMPLOYEE THRU 0210-EXIT.
030500     GO TO 0201-LOAD-EMPLOYEES-LOOP.
030600 0200-EXIT.
030700     EXIT.
030800*
030900 0210-READ-EMPLOYEE.
031000     READ EMPLOYEE-FILE
031100         AT END
031200             MOVE "Y" TO WS-EMP-EOF-SW.
031300 0210-EXIT.
031400     EXIT.
031500*
031600 0220-PROCESS-EMPLOYEE.
031700     ADD 1 TO WS-EMP-CNT.
031800     MOVE WS-EMP-CNT TO EX.
031900     MOVE TP-EMP-ID     TO WS-EMP-E-ID (EX).
032000     MOVE TP-EMP-NAME   TO WS-EMP-E-NAME (EX).
032100     MOVE "N"           TO WS-EMP-E-ACTIVE (EX).
032200     PERFORM 0221-COPY-ONE-SKILL THRU 0221-EXIT
032300         VARYING JX FROM 1 BY 1 UNTIL JX > 3.
032400     PERFORM 0230-CONVERT-EMP-SHIFTS THRU 0230-EXIT.
032500     PERFORM 0222-COPY-ONE-IDEAL THRU 0222-EXIT
032600         VARYING JX FROM 1 BY 1 UNTIL JX > 3.
032700     PERFORM 0224-DEFAULT-BEHAVIOUR THRU 0224-EXIT.
032800     PERFORM 0225-APPLY-PROFILE THRU 0225-EXIT.
032900     IF WS-EMP-E-IS-ACTIVE (EX)
033000         ADD 1 TO WS-ACTIVE-EMP-CNT.
033100 0220-EXIT.
033200     EXIT.
033300*
033400 0221-COPY-ONE-SKILL.
033500     MOVE TP-EMP-SKILL (JX) TO WS-EMP-E-SKILL (EX, JX).
033600 0221-EXIT.
033700     EXIT.
033800*
033900 0222-COPY-ONE-IDEAL.
034000     MOVE TP-EMP-IDEAL-TASK (JX) TO WS-EMP-E-IDEAL (EX, JX).
034100 0222-EXIT.
034200     EXIT.
034300*
034400*    18/02/26 CJH - SWITCH-COST/FATIGUE COPIED HERE BEFORE 0225
034500*                   SO A PROFILE OVERRIDE HAS SOMETHING TO TEST.
034600 0224-DEFAULT-BEHAVIOUR.
034700     MOVE TP-EMP-BASE-SPEED   TO WS-EMP-E-BASE-SPD (EX).
034800     MOVE TP-EMP-SWITCH-COST  TO WS-EMP-E-SWT-COST (EX).
034900     MOVE TP-EMP-FATIGUE      TO WS-EMP-E-FATIGUE (EX).
035000     MOVE SPACES TO WS-EMP-E-LAST-TASK (EX).
035100     MOVE ZERO   TO WS-EMP-E-STREAK (EX)
035200                     WS-EMP-E-COST (EX).
035300 0224-EXIT.
035400     EXIT.
035500*
035600*    PROFILE DEFAULTS ONLY APPLY WHEN THE RECORD LEFT THE FIELD AT
035700*    THE RECORD'S OWN NEUTRAL DEFAULT OF 1.00 - SEE TP-114.
035800 0225-APPLY-PROFILE.
035900     IF WS-EMP-E-BASE-SPD (EX) = 1.00
036000         EVALUATE TP-EMP-PROFILE
036100             WHEN "SPRINTER"
036200                 MOVE WS-PROF-SPRINT-SPD TO WS-EMP-E-BASE-SPD (EX)
036300             WHEN "CONSTANTE"
036400                 MOVE WS-PROF-CONST-SPD TO WS-EMP-E-BASE-SPD (EX)
036500             WHEN OTHER
036600                 MOVE WS-PROF-DFLT-SPD TO WS-EMP-E-BASE-SPD (EX)
036700         END-EVALUATE.
036800     IF WS-EMP-E-SWT-COST (EX) = 1.00
036900         EVALUATE TP-EMP-PROFILE
037000             WHEN "SPRINTER"
037100                 MOVE WS-PROF-SPRINT-SWT TO WS-EMP-E-SWT-COST (EX)
037200             WHEN "CONSTANTE"
037300                 MOVE WS-PROF-CONST-SWT TO WS-EMP-E-SWT-COST (EX)
037400             WHEN OTHER
037500                 MOVE WS-PROF-DFLT-SWT TO WS-EMP-E-SWT-COST (EX)
037600         END-EVALUATE.
037700 0225-EXIT.
037800     EXIT.
037900*
038000*    03/03/26 RDP - TKT TP-114 - AN END EARLIER THAN A START ON THE
038100*    SAME SHIFT SLOT RUNS PAST MIDNIGHT, HANDLED INSIDE 0110 ITSELF.
038200 0230-CONVERT-EMP-SHIFTS.
038300     MOVE +999 TO WS-EMP-E-EARLY-BLK (EX).
038400     PERFORM 0231-CONVERT-ONE-SHIFT THRU 0231-EXIT
038500         VARYING JX FROM 1 BY 1 UNTIL JX > 2.
038600 0230-EXIT.
038700     EXIT.
038800*
038900 0231-CONVERT-ONE-SHIFT.
039000     IF TP-EMP-SHIFT-START (JX) = ZERO
039100        AND TP-EMP-SHIFT-END (JX) = ZERO
039200         MOVE -1 TO WS-EMP-E-SHF-STA-BLK (EX, JX)
039300         MOVE -1 TO WS-EMP-E-SHF-END-BLK (EX, JX)
039400     ELSE
039500         MOVE TP-EMP-SHIFT-START (JX) TO WS-TTB-HHMM
039600         PERFORM 0110-TIME-TO-BLOCK THRU 0110-EXIT
039700         MOVE WS-TTB-BLOCK TO WS-EMP-E-SHF-STA-BLK (EX, JX)
039800         MOVE TP-EMP-SHIFT-END (JX) TO WS-TTB-HHMM
039900         PERFORM 0110-TIME-TO-BLOCK THRU 0110-EXIT
040000         MOVE WS-TTB-BLOCK TO WS-EMP-E-SHF-END-BLK (EX, JX)
040100         IF WS-EMP-E-SHF-STA-BLK (EX, JX) < WS-EMP-E-EARLY-BLK (EX)
040200             MOVE WS-EMP-E-SHF-STA-BLK (EX, JX) TO
040300                 WS-EMP-E-EARLY-BLK (EX)
040400         END-IF
040500         MOVE "Y" TO WS-EMP-E-ACTIVE (EX)
040600     END-IF.
040700 0231-EXIT.
040800     EXIT.
040900*
041000*================================
041100*    0300 - LOAD TASK CATALOGUE
041200*================================
041300 0300-LOAD-TASKS.
041400     PERFORM 0310-READ-TASK THRU 0310-EXIT.
041500 0301-LOAD-TASKS-LOOP.
041600     IF WS-TSK-EOF
041700         GO TO 0300-EXIT.
041800     PERFORM 0320-PROCESS-TASK THRU 0320-EXIT.
041900     PERFORM 0310-READ-TASK THRU 0310-EXIT.
042000     GO TO 0301-LOAD-TASKS-LOOP.
042100 0300-EXIT.
042200     EXIT.
042300*
042400 0310-READ-TASK.
042500     READ TASK-FILE
042600         AT END
042700             MOVE "Y" TO WS-TSK-EOF-SW.
042800 0310-EXIT.
042900     EXIT.
043000*
043100*    ZERO/BLANK LOAD-UNITS ON A VOLUME TASK MEANS NO WORK TODAY -
043200*    SKIPPED HERE RATHER THAN CARRIED THROUGH AS A ZERO-TARGET TASK.
043300 0320-PROCESS-TASK.
043400     IF TP-TSK-TYPE = "V" AND TP-TSK-LOAD-UNITS NOT > ZERO
043500         GO TO 0320-EXIT.
043600     ADD 1 TO WS-TSK-CNT.
043700     MOVE WS-TSK-CNT TO TX.
043800     MOVE TP-TSK-ID       TO WS-TSK-E-ID (TX).
043900     MOVE TP-TSK-NAME     TO WS-TSK-E-NAME (TX).
044000     MOVE TP-TSK-TYPE     TO WS-TSK-E-TYPE (TX).
044100     MOVE TP-TSK-PRIORITY TO WS-TSK-E-PRIORITY (TX).
044200     MOVE TP-TSK-SKILL    TO WS-TSK-E-SKILL (TX).
044300     MOVE ZERO TO WS-TSK-E-PROGRESS (TX)
044400                   WS-TSK-E-BUILD-CNT (TX).
044500     MOVE ZERO TO WS-TSK-E-DEMAND-FLAT (TX).
044600     IF WS-TSK-E-IS-FIXED (TX)
044700         PERFORM 0330-EXPAND-FIXED-DEMAND THRU 0330-EXIT
044800     ELSE
044900         PERFORM 0340-COMPUTE-VOLUME-EFFORT THRU 0340-EXIT.
045000 0320-EXIT.
045100     EXIT.
045200*
045300 0330-EXPAND-FIXED-DEMAND.
045400     MOVE ZERO TO WS-TSK-E-REQUIRED (TX)
045500                   WS-TSK-E-REQ-INT (TX).
045600     IF TP-TSK-DEMAND-CNT NOT > ZERO
045700         GO TO 0330-EXIT.
045800     PERFORM 0331-EXPAND-ONE-INTERVAL THRU 0331-EXIT
045900         VARYING JX FROM 1 BY 1 UNTIL JX > TP-TSK-DEMAND-CNT.
046000     PERFORM 0332-SUM-DEMAND-BLOCK THRU 0332-EXIT
046100         VARYING BX FROM 1 BY 1 UNTIL BX > 80.
046200     MOVE WS-TSK-E-REQUIRED (TX) TO WS-TSK-E-REQ-INT (TX).
046300 0330-EXIT.
046400     EXIT.
046500*
046600 0331-EXPAND-ONE-INTERVAL.
046700     MOVE TP-TSK-DMD-START (JX) TO WS-TTB-HHMM.
046800     PERFORM 0110-TIME-TO-BLOCK THRU 0110-EXIT.
046900     COMPUTE WS-DMD-START-BX = WS-TTB-BLOCK + 1.
047000     MOVE TP-TSK-DMD-END (JX) TO WS-TTB-HHMM.
047100     PERFORM 0110-TIME-TO-BLOCK THRU 0110-EXIT.
047200     COMPUTE WS-DMD-END-BX = WS-TTB-BLOCK + 1.
047300*                             END IS EXCLUSIVE - LAST BLOCK SET IS
047400*                             WS-DMD-END-BX - 1, SEE WSTPTSK NOTE.
047500     IF WS-DMD-END-BX > WS-DMD-START-BX
047600         PERFORM 0333-SET-ONE-DEMAND-BLOCK THRU 0333-EXIT
047700             VARYING BX FROM WS-DMD-START-BX BY 1
047800                 UNTIL BX > WS-DMD-END-BX - 1.
047900 0331-EXIT.
048000     EXIT.
048100*
048200 0332-SUM-DEMAND-BLOCK.
048300     ADD WS-TSK-E-DEMAND (TX, BX) TO WS-TSK-E-REQUIRED (TX).
048400 0332-EXIT.
048500     EXIT.
048600*
048700 0333-SET-ONE-DEMAND-BLOCK.
048800     MOVE TP-TSK-DMD-STAFF (JX) TO WS-TSK-E-DEMAND (TX, BX).
048900 0333-EXIT.
049000     EXIT.
049100*
049200*    25/02/26 RDP - TKT TP-131 - BUILD TARGET IS THE INTEGER PART
049300*    OF REQUIRED PERSON-BLOCKS ONLY, FRACTIONS ARE NOT SCHEDULED.
049400 0340-COMPUTE-VOLUME-EFFORT.
049500     IF TP-TSK-MINS-PER-UNIT = ZERO
049600         MOVE 60 TO WS-MINS-PER-UNIT-WK
049700     ELSE
049800         MOVE TP-TSK-MINS-PER-UNIT TO WS-MINS-PER-UNIT-WK.
049900     COMPUTE WS-TSK-E-REQUIRED (TX) ROUNDED =
050000         (TP-TSK-LOAD-UNITS * WS-MINS-PER-UNIT-WK) / 15.
050100     MOVE WS-TSK-E-REQUIRED (TX) TO WS-TSK-E-REQ-INT (TX).
050200 0340-EXIT.
050300     EXIT.
050400*
050500*================================
050600*    0500 - REPORT COLUMN ORDER
050700*        30/05/2003 CJH - SELECTION SORT ON EARLIEST SHIFT START,
050800*                          REPLACES THE OLD EMPLOYEE-FILE-ORDER RULE.
050900*================================
051000 0500-SORT-COLUMNS.
051100     PERFORM 0510-INIT-COL-SEQ THRU 0510-EXIT
051200         VARYING EX FROM 1 BY 1 UNTIL EX > WS-EMP-CNT.
051300     PERFORM 0520-SORT-PASS THRU 0520-EXIT
051400         VARYING CIX FROM 1 BY 1 UNTIL CIX > WS-EMP-CNT.
051500 0500-EXIT.
051600     EXIT.
051700*
051800 0510-INIT-COL-SEQ.
051900     MOVE EX TO WS-COL-EMP-IDX (EX).
052000 0510-EXIT.
052100     EXIT.
052200*
052300 0520-SORT-PASS.
052400     MOVE CIX TO WS-SORT-BEST.
052500     PERFORM 0521-FIND-BEST THRU 0521-EXIT
052600         VARYING CJX FROM CIX BY 1 UNTIL CJX > WS-EMP-CNT.
052700     IF WS-SORT-BEST NOT = CIX
052800         MOVE WS-COL-EMP-IDX (CIX)         TO WS-SORT-TEMP
052900         MOVE WS-COL-EMP-IDX (WS-SORT-BEST) TO WS-COL-EMP-IDX (CIX)
053000         MOVE WS-SORT-TEMP TO WS-COL-EMP-IDX (WS-SORT-BEST)
053100     END-IF.
053200 0520-EXIT.
053300     EXIT.
053400*
053500 0521-FIND-BEST.
053600     IF WS-EMP-E-EARLY-BLK (WS-COL-EMP-IDX (CJX)) <
053700        WS-EMP-E-EARLY-BLK (WS-COL-EMP-IDX (WS-SORT-BEST))
053800         MOVE CJX TO WS-SORT-BEST.
053900 0521-EXIT.
054000     EXIT.
054100*
054200*================================
054300*    0600 - BUILD THE ASSIGNMENT GRID
054400*        22/09/1987 CJH - FIXED TASKS SWEPT BLOCK BY BLOCK FIRST,
054500*                          VOLUME TASKS BY PRIORITY AFTERWARDS.
054600*================================
054700 0600-BUILD-SCHEDULE.
054800     PERFORM 0610-BUILD-FIXED-BLOCK THRU 0610-EXIT
054900         VARYING BX FROM 1 BY 1 UNTIL BX > 80 OR WS-INFEASIBLE.
055000     IF WS-INFEASIBLE
055100         GO TO 0600-EXIT.
055200     PERFORM 0620-BUILD-VOLUME-PRIORITY THRU 0620-EXIT
055300         VARYING PX FROM 1 BY 1 UNTIL PX > 9 OR WS-INFEASIBLE.
055400 0600-EXIT.
055500     EXIT.
055600*
055700 0610-BUILD-FIXED-BLOCK.
055800     PERFORM 0611-BUILD-FIXED-TASK THRU 0611-EXIT
055900         VARYING TX FROM 1 BY 1
056000             UNTIL TX > WS-TSK-CNT OR WS-INFEASIBLE.
056100 0610-EXIT.
056200     EXIT.
056300*
056400*    25/03/2022 MPT - A BLOCK WE CANNOT FULLY STAFF FAILS THE WHOLE
056500*    RUN, SEE TP002.
056600 0611-BUILD-FIXED-TASK.
056700     IF NOT WS-TSK-E-IS-FIXED (TX)
056800         GO TO 0611-EXIT.
056900     MOVE WS-TSK-E-DEMAND (TX, BX) TO WS-NEEDED.
057000     IF WS-NEEDED = ZERO
057100         GO TO 0611-EXIT.
057200     MOVE WS-TSK-E-ID (TX) TO WS-SLOT-TSK-ID.
057300     PERFORM 0650-FILL-SLOTS-FOR-BLOCK THRU 0650-EXIT.
057400     IF WS-NEEDED > ZERO
057500         MOVE "Y" TO WS-INFEASIBLE-SW.
057600 0611-EXIT.
057700     EXIT.
057800*
057900 0620-BUILD-VOLUME-PRIORITY.
058000     PERFORM 0621-BUILD-VOLUME-TASK THRU 0621-EXIT
058100         VARYING TX FROM 1 BY 1
058200             UNTIL TX > WS-TSK-CNT OR WS-INFEASIBLE.
058300 0620-EXIT.
058400     EXIT.
058500*
058600*    14/01/1991 RDP - A VOLUME TASK SWEEPS ALL 80 BLOCKS LOOKING FOR
058700*    A FREE SLOT, NOT JUST UNTIL ITS TARGET IS MET, SO THE CHECK
058800*    BELOW COVERS BOTH THE MET CASE AND THE RUN-OUT-OF-BLOCKS CASE.
058900 0621-BUILD-VOLUME-TASK.
059000     IF NOT WS-TSK-E-IS-VOLUME (TX)
059100         GO TO 0621-EXIT.
059200     IF WS-TSK-E-PRIORITY (TX) NOT = PX
059300         GO TO 0621-EXIT.
059400     MOVE WS-TSK-E-ID (TX) TO WS-SLOT-TSK-ID.
059500     PERFORM 0622-SWEEP-BLOCK-FOR-VOLUME THRU 0622-EXIT
059600         VARYING BX FROM 1 BY 1
059700             UNTIL BX > 80
059800                OR WS-TSK-E-BUILD-CNT (TX) NOT < WS-TSK-E-REQ-INT (TX).
059900     IF WS-TSK-E-BUILD-CNT (TX) < WS-TSK-E-REQ-INT (TX)
060000         MOVE "Y" TO WS-INFEASIBLE-SW.
060100 0621-EXIT.
060200     EXIT.
060300*
060400 0622-SWEEP-BLOCK-FOR-VOLUME.
060500     COMPUTE WS-NEEDED =
060600         WS-TSK-E-REQ-INT (TX) - WS-TSK-E-BUILD-CNT (TX).
060700     PERFORM 0650-FILL-SLOTS-FOR-BLOCK THRU 0650-EXIT.
060800 0622-EXIT.
060900     EXIT.
061000*
061100*================================
061200*    0650 - SHARED SLOT FILLER FOR ONE BLOCK
061300*        22/09/1987 CJH - THREE PASSES - CONTINUITY FIRST, THEN
061400*        IDEAL-TASK PREFERENCE, THEN ANY REMAINING CANDIDATE - USED
061500*        BY BOTH THE FIXED AND VOLUME SWEEPS ABOVE.
061600*================================
061700 0650-FILL-SLOTS-FOR-BLOCK.
061800     IF WS-NEEDED = ZERO
061900         GO TO 0650-EXIT.
062000     PERFORM 0651-TRY-CONTINUITY THRU 0651-EXIT
062100         VARYING EX FROM 1 BY 1
062200             UNTIL EX > WS-EMP-CNT OR WS-NEEDED = ZERO.
062300     IF WS-NEEDED = ZERO
062400         GO TO 0650-EXIT.
062500     PERFORM 0652-TRY-IDEAL THRU 0652-EXIT
062600         VARYING EX FROM 1 BY 1
062700             UNTIL EX > WS-EMP-CNT OR WS-NEEDED = ZERO.
062800     IF WS-NEEDED = ZERO
062900         GO TO 0650-EXIT.
063000     PERFORM 0653-TRY-ANY THRU 0653-EXIT
063100         VARYING EX FROM 1 BY 1
063200             UNTIL EX > WS-EMP-CNT OR WS-NEEDED = ZERO.
063300 0650-EXIT.
063400     EXIT.
063500*
063600 0651-TRY-CONTINUITY.
063700     PERFORM 0660-IS-CANDIDATE THRU 0660-EXIT.
063800     IF NOT WS-IS-CANDIDATE
063900         GO TO 0651-EXIT.
064000     PERFORM 0670-IS-CONTINUITY THRU 0670-EXIT.
064100     IF WS-HAS-CONTINUITY
064200         PERFORM 0654-ASSIGN-SLOT THRU 0654-EXIT.
064300 0651-EXIT.
064400     EXIT.
064500*
064600 0652-TRY-IDEAL.
064700     PERFORM 0660-IS-CANDIDATE THRU 0660-EXIT.
064800     IF NOT WS-IS-CANDIDATE
064900         GO TO 0652-EXIT.
065000     PERFORM 0680-HAS-IDEAL THRU 0680-EXIT.
065100     IF WS-HAS-IDEAL
065200         PERFORM 0654-ASSIGN-SLOT THRU 0654-EXIT.
065300 0652-EXIT.
065400     EXIT.
065500*
065600 0653-TRY-ANY.
065700     PERFORM 0660-IS-CANDIDATE THRU 0660-EXIT.
065800     IF WS-IS-CANDIDATE
065900         PERFORM 0654-ASSIGN-SLOT THRU 0654-EXIT.
066000 0653-EXIT.
066100     EXIT.
066200*
066300 0654-ASSIGN-SLOT.
066400     MOVE WS-SLOT-TSK-ID TO WS-GRID-TASK-ID (BX, EX).
066500     SUBTRACT 1 FROM WS-NEEDED.
066600     IF WS-TSK-E-IS-VOLUME (TX)
066700         ADD 1 TO WS-TSK-E-BUILD-CNT (TX).
066800 0654-EXIT.
066900     EXIT.
067000*
067100*    07/08/2016 CJH - NOW CHECKS ALL THREE SKILL SLOTS, WAS ONLY
067200*    CHECKING THE FIRST.
067300 0660-IS-CANDIDATE.
067400     MOVE "N" TO WS-CANDIDATE-SW.
067500     IF WS-GRID-TASK-ID (BX, EX) NOT = SPACES
067600         GO TO 0660-EXIT.
067700     PERFORM 0690-IS-ON-SHIFT THRU 0690-EXIT.
067800     IF NOT WS-IS-ON-SHIFT
067900         GO TO 0660-EXIT.
068000     IF WS-TSK-E-SKILL (TX) = SPACES
068100         MOVE "Y" TO WS-CANDIDATE-SW
068200         GO TO 0660-EXIT.
068300     PERFORM 0661-CHECK-SKILL THRU 0661-EXIT.
068400 0660-EXIT.
068500     EXIT.
068600*
068700 0661-CHECK-SKILL.
068800     IF WS-EMP-E-SKILL (EX, 1) = WS-TSK-E-SKILL (TX)
068900        OR WS-EMP-E-SKILL (EX, 2) = WS-TSK-E-SKILL (TX)
069000        OR WS-EMP-E-SKILL (EX, 3) = WS-TSK-E-SKILL (TX)
069100         MOVE "Y" TO WS-CANDIDATE-SW.
069200 0661-EXIT.
069300     EXIT.
069400*
069500 0670-IS-CONTINUITY.
069600     MOVE "N" TO WS-CONTINUITY-SW.
069700     IF BX = 1
069800         GO TO 0670-EXIT.
069900     IF WS-GRID-TASK-ID (BX - 1, EX) = WS-SLOT-TSK-ID
070000         MOVE "Y" TO WS-CONTINUITY-SW.
070100 0670-EXIT.
070200     EXIT.
070300*
070400 0680-HAS-IDEAL.
070500     MOVE "N" TO WS-IDEAL-SW.
070600     IF WS-EMP-E-IDEAL (EX, 1) = WS-SLOT-TSK-ID
070700        OR WS-EMP-E-IDEAL (EX, 2) = WS-SLOT-TSK-ID
070800        OR WS-EMP-E-IDEAL (EX, 3) = WS-SLOT-TSK-ID
070900         MOVE "Y" TO WS-IDEAL-SW.
071000 0680-EXIT.
071100     EXIT.
071200*
071300*    AN UNUSED SHIFT SLOT IS STORED AS -1/-1 - SPEC-BLK IS NEVER
071400*    LESS THAN -1 SO THE AND BELOW STILL CORRECTLY FAILS FOR IT.
071500 0690-IS-ON-SHIFT.
071600     MOVE "N" TO WS-ON-SHIFT-SW.
071700     COMPUTE WS-SPEC-BLK = BX - 1.
071800     IF (WS-SPEC-BLK NOT < WS-EMP-E-SHF-STA-BLK (EX, 1)
071900            AND WS-SPEC-BLK < WS-EMP-E-SHF-END-BLK (EX, 1))
072000        OR (WS-SPEC-BLK NOT < WS-EMP-E-SHF-STA-BLK (EX, 2)
072100            AND WS-SPEC-BLK < WS-EMP-E-SHF-END-BLK (EX, 2))
072200         MOVE "Y" TO WS-ON-SHIFT-SW.
072300 0690-EXIT.
072400     EXIT.
072500*
072600*================================
072700*    0700 - BEHAVIOURAL METRICS WALK
072800*        14/10/2009 RDP - IDLE AND PREFERENCE PENALTIES SPLIT OUT
072900*        OF THE SWITCH-COST STEP BELOW.
073000*================================
073100 0700-COMPUTE-METRICS.
073200     PERFORM 0710-METRICS-ONE-EMP THRU 0710-EXIT
073300         VARYING EX FROM 1 BY 1 UNTIL EX > WS-EMP-CNT.
073400 0700-EXIT.
073500     EXIT.
073600*
073700 0710-METRICS-ONE-EMP.
073800     MOVE ZERO   TO WS-EMP-E-STREAK (EX)
073900                     WS-EMP-E-COST (EX).
074000     MOVE SPACES TO WS-EMP-E-LAST-TASK (EX).
074100     PERFORM 0720-WALK-ONE-BLOCK THRU 0720-EXIT
074200         VARYING BX FROM 1 BY 1 UNTIL BX > 80.
074300 0710-EXIT.
074400     EXIT.
074500*
074600 0720-WALK-ONE-BLOCK.
074700     PERFORM 0690-IS-ON-SHIFT THRU 0690-EXIT.
074800     IF NOT WS-IS-ON-SHIFT
074900         PERFORM 0730-HANDLE-OFF-SHIFT THRU 0730-EXIT
075000         GO TO 0720-EXIT.
075100     IF WS-GRID-TASK-ID (BX, EX) = SPACES
075200         PERFORM 0735-HANDLE-IDLE THRU 0735-EXIT
075300     ELSE
075400         PERFORM 0740-HANDLE-ASSIGNED THRU 0740-EXIT.
075500 0720-EXIT.
075600     EXIT.
075700*
075800 0730-HANDLE-OFF-SHIFT.
075900     MOVE ZERO   TO WS-EMP-E-STREAK (EX).
076000     MOVE SPACES TO WS-EMP-E-LAST-TASK (EX).
076100 0730-EXIT.
076200     EXIT.
076300*
076400 0735-HANDLE-IDLE.
076500     MOVE ZERO   TO WS-EMP-E-STREAK (EX).
076600     MOVE SPACES TO WS-EMP-E-LAST-TASK (EX).
076700     ADD WS-IDLE-PENALTY TO WS-EMP-E-COST (EX)
076800                             WS-TOTAL-COST.
076900 0735-EXIT.
077000     EXIT.
077100*
077200 0740-HANDLE-ASSIGNED.
077300     ADD 1 TO WS-EMP-E-STREAK (EX).
077400     IF WS-EMP-E-LAST-TASK (EX) NOT = SPACES
077500        AND WS-EMP-E-LAST-TASK (EX) NOT = WS-GRID-TASK-ID (BX, EX)
077600         ADD WS-EMP-E-SWT-COST (EX) TO WS-EMP-E-COST (EX)
077700                                        WS-TOTAL-COST.
077800     MOVE WS-GRID-TASK-ID (BX, EX) TO WS-EMP-E-LAST-TASK (EX).
077900     COMPUTE WS-FATIGUE-RAW ROUNDED =
078000         1.00 - (WS-EMP-E-FATIGUE (EX) * WS-EMP-E-STREAK (EX)).
078100     IF WS-FATIGUE-RAW < 0.10
078200         MOVE 0.10 TO WS-FATIGUE-FACTOR
078300     ELSE
078400         MOVE WS-FATIGUE-RAW TO WS-FATIGUE-FACTOR.
078500     COMPUTE WS-EFFECTIVE-SPEED ROUNDED =
078600         WS-EMP-E-BASE-SPD (EX) * WS-FATIGUE-FACTOR.
078700     PERFORM 0745-ADD-TASK-PROGRESS THRU 0745-EXIT.
078800     MOVE WS-GRID-TASK-ID (BX, EX) TO WS-SLOT-TSK-ID.
078900     IF WS-EMP-E-IDEAL-FLAT (EX) NOT = SPACES
079000         PERFORM 0680-HAS-IDEAL THRU 0680-EXIT
079100         IF NOT WS-HAS-IDEAL
079200             ADD WS-PREF-PENALTY TO WS-EMP-E-COST (EX)
079300                                     WS-TOTAL-COST
079400         END-IF
079500     END-IF.
079600 0740-EXIT.
079700     EXIT.
079800*
079900 0745-ADD-TASK-PROGRESS.
080000     MOVE "N" TO WS-FOUND-SW.
080100     PERFORM 0746-SCAN-FOR-TASK THRU 0746-EXIT
080200         VARYING TX FROM 1 BY 1
080300             UNTIL TX > WS-TSK-CNT OR WS-TASK-FOUND.
080400     IF WS-TASK-FOUND
080500         ADD WS-EFFECTIVE-SPEED TO WS-TSK-E-PROGRESS (WS-FOUND-TX).
080600 0745-EXIT.
080700     EXIT.
080800*
080900 0746-SCAN-FOR-TASK.
081000     IF WS-TSK-E-ID (TX) = WS-GRID-TASK-ID (BX, EX)
081100         MOVE "Y" TO WS-FOUND-SW
081200         MOVE TX  TO WS-FOUND-TX.
081300 0746-EXIT.
081400     EXIT.
081500*
081600*================================
081700*    0800 - COMPLETION VALIDATOR
081800*================================
081900 0800-VALIDATE-COMPLETION.
082000     MOVE ZERO TO WS-ERROR-CNT.
082100     PERFORM 0810-CHECK-TASK-PROGRESS THRU 0810-EXIT
082200         VARYING TX FROM 1 BY 1 UNTIL TX > WS-TSK-CNT.
082300 0800-EXIT.
082400     EXIT.
082500*
082600 0810-CHECK-TASK-PROGRESS.
082700     IF WS-TSK-E-PROGRESS (TX) < WS-TSK-E-REQUIRED (TX)
082800         ADD 1 TO WS-ERROR-CNT.
082900 0810-EXIT.
083000     EXIT.
083100*
083200*================================
083300*    0900 - WRITE THE SCHEDULE AND SUMMARY REPORTS
083400*================================
083500 0900-WRITE-REPORTS.
083600     PERFORM 0910-WRITE-TITLE THRU 0910-EXIT.
083700     PERFORM 0915-WRITE-HEADER THRU 0915-EXIT.
083800     PERFORM 0920-WRITE-DETAIL THRU 0920-EXIT
083900         VARYING BX FROM 1 BY 1 UNTIL BX > 80.
084000     PERFORM 0940-WRITE-SUMMARY THRU 0940-EXIT.
084100 0900-EXIT.
084200     EXIT.
084300*
084400 0910-WRITE-TITLE.
084500     MOVE WS-TITLE-LINE TO PR-PRINT-LINE.
084600     WRITE PR-PRINT-LINE AFTER ADVANCING C01.
084700 0910-EXIT.
084800     EXIT.
084900*
085000 0915-WRITE-HEADER.
085100     MOVE SPACES       TO WS-SCHEDULE-LINE.
085200     MOVE "Time   | "  TO WS-SCHEDULE-LINE (1:9).
085300     PERFORM 0916-HEADER-ONE-COL THRU 0916-EXIT
085400         VARYING CIX FROM 1 BY 1 UNTIL CIX > WS-EMP-CNT.
085500     MOVE WS-SCHEDULE-LINE TO PR-PRINT-LINE.
085600     WRITE PR-PRINT-LINE.
085700     PERFORM 0917-BUILD-RULE THRU 0917-EXIT.
085800     MOVE WS-RULE-LINE TO PR-PRINT-LINE.
085900     WRITE PR-PRINT-LINE.
086000 0915-EXIT.
086100     EXIT.
086200*
086300 0916-HEADER-ONE-COL.
086400     MOVE WS-COL-EMP-IDX (CIX) TO EX.
086500     MOVE WS-EMP-E-NAME (EX) (1:5) TO WS-CTR-SRC.
086600     PERFORM 0930-CENTER-FIELD THRU 0930-EXIT.
086700     COMPUTE WS-COL-START = 10 + (CIX - 1) * 8.
086800     MOVE WS-CTR-DST TO WS-COL-CELL (1:5).
086900     MOVE " | "      TO WS-COL-CELL (6:3).
087000     MOVE WS-COL-CELL TO WS-SCHEDULE-LINE (WS-COL-START:8).
087100 0916-EXIT.
087200     EXIT.
087300*
087400 0917-BUILD-RULE.
087500     MOVE SPACES TO WS-RULE-LINE.
087600     COMPUTE WS-COL-START = 9 + WS-EMP-CNT * 8.
087700     MOVE ALL "-" TO WS-RULE-LINE (1:WS-COL-START).
087800 0917-EXIT.
087900     EXIT.
088000*
088100 0920-WRITE-DETAIL.
088200     MOVE SPACES TO WS-SCHEDULE-LINE.
088300     COMPUTE WS-SPEC-BLK = BX - 1.
088400     MOVE WS-SPEC-BLK TO WS-BTT-BLOCK.
088500     PERFORM 0120-BLOCK-TO-TIME THRU 0120-EXIT.
088600     MOVE WS-BTT-TIME-TXT TO WS-SCHEDULE-LINE (1:5).
088700     MOVE "  | "           TO WS-SCHEDULE-LINE (6:4).
088800     PERFORM 0921-DETAIL-ONE-COL THRU 0921-EXIT
088900         VARYING CIX FROM 1 BY 1 UNTIL CIX > WS-EMP-CNT.
089000     MOVE WS-SCHEDULE-LINE TO PR-PRINT-LINE.
089100     WRITE PR-PRINT-LINE.
089200 0920-EXIT.
089300     EXIT.
089400*
089500 0921-DETAIL-ONE-COL.
089600     MOVE WS-COL-EMP-IDX (CIX) TO EX.
089700     COMPUTE WS-COL-START = 10 + (CIX - 1) * 8.
089800     PERFORM 0690-IS-ON-SHIFT THRU 0690-EXIT.
089900     IF NOT WS-IS-ON-SHIFT
090000         MOVE SPACES TO WS-COL-CELL (1:5)
090100     ELSE
090200         IF WS-GRID-TASK-ID (BX, EX) = SPACES
090300             MOVE "Vazio" TO WS-CTR-SRC
090400             PERFORM 0930-CENTER-FIELD THRU 0930-EXIT
090500             MOVE WS-CTR-DST TO WS-COL-CELL (1:5)
090600         ELSE
090700             MOVE WS-GRID-TASK-ID (BX, EX) (1:5) TO WS-CTR-SRC
090800             PERFORM 0930-CENTER-FIELD THRU 0930-EXIT
090900             MOVE WS-CTR-DST TO WS-COL-CELL (1:5)
091000         END-IF
091100     END-IF.
091200     MOVE " | " TO WS-COL-CELL (6:3).
091300     MOVE WS-COL-CELL TO WS-SCHEDULE-LINE (WS-COL-START:8).
091400 0921-EXIT.
091500     EXIT.
091600*
091700*    MANUAL CENTER OF A 5-CHAR CELL - NO TRIM/CENTER INTRINSIC IS
091800*    USED ON THIS SHOP'S COMPILER, SEE REMARKS.
091900 0930-CENTER-FIELD.
092000     MOVE 5 TO WS-CTR-LEN.
092100 0931-TRIM-LOOP.
092200     IF WS-CTR-LEN = 0
092300         GO TO 0932-TRIM-DONE.
092400     IF WS-CTR-SRC (WS-CTR-LEN:1) NOT = SPACE
092500         GO TO 0932-TRIM-DONE.
092600     SUBTRACT 1 FROM WS-CTR-LEN.
092700     GO TO 0931-TRIM-LOOP.
092800 0932-TRIM-DONE.
092900     MOVE SPACES TO WS-CTR-DST.
093000     IF WS-CTR-LEN > 0
093100         COMPUTE WS-CTR-PAD = (5 - WS-CTR-LEN) / 2
093200         COMPUTE WS-CTR-POS = WS-CTR-PAD + 1
093300         MOVE WS-CTR-SRC (1:WS-CTR-LEN) TO
093400             WS-CTR-DST (WS-CTR-POS:WS-CTR-LEN).
093500 0930-EXIT.
093600     EXIT.
093700*
093800*================================
093900*    0940 - SUMMARY REPORT
094000*================================
094100 0940-WRITE-SUMMARY.
094200     MOVE SPACES TO PR-PRINT-LINE.
094300     WRITE PR-PRINT-LINE.
094400     MOVE WS-TOTAL-COST TO WS-TOTAL-COST-ED.
094500     MOVE SPACES TO WS-SUMMARY-LINE.
094600     STRING "Total Schedule Cost: " DELIMITED BY SIZE
094700            WS-TOTAL-COST-ED        DELIMITED BY SIZE
094800         INTO WS-SUMMARY-LINE.
094900     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
095000     WRITE PR-PRINT-LINE.
095100     PERFORM 0941-WRITE-EMP-COST THRU 0941-EXIT
095200         VARYING EX FROM 1 BY 1 UNTIL EX > WS-EMP-CNT.
095300     PERFORM 0947-CHECK-CONTROL-TOTAL THRU 0947-EXIT.
095400     PERFORM 0944-WRITE-TASK-PROGRESS THRU 0944-EXIT
095500         VARYING TX FROM 1 BY 1 UNTIL TX > WS-TSK-CNT.
095600     PERFORM 0945-WRITE-VALIDATION THRU 0945-EXIT.
095700 0940-EXIT.
095800     EXIT.
095900*
096000 0941-WRITE-EMP-COST.
096100     MOVE WS-EMP-E-NAME (EX) TO WS-TRIM-SRC.
096200     PERFORM 0942-FIND-TRIM-LEN THRU 0942-EXIT.
096300     MOVE WS-EMP-E-COST (EX) TO WS-EMP-COST-ED.
096400     MOVE SPACES TO WS-SUMMARY-LINE.
096500     IF WS-TRIM-LEN > 0
096600         STRING "  - " DELIMITED BY SIZE
096700                WS-TRIM-SRC (1:WS-TRIM-LEN) DELIMITED BY SIZE
096800                ": "   DELIMITED BY SIZE
096900                WS-EMP-COST-ED DELIMITED BY SIZE
097000             INTO WS-SUMMARY-LINE.
097100     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
097200     WRITE PR-PRINT-LINE.
097300 0941-EXIT.
097400     EXIT.
097500*
097600*    BACKWARD SCAN FOR TRAILING SPACES - SHARED BY THE SUMMARY LINES
097700*    BELOW SO A NAME IS NOT PRINTED WITH ITS FILE PADDING.
097800 0942-FIND-TRIM-LEN.
097900     MOVE 20 TO WS-TRIM-LEN.
098000 0943-TRIM-SCAN.
098100     IF WS-TRIM-LEN = 0
098200         GO TO 0942-EXIT.
098300     IF WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE
098400         GO TO 0942-EXIT.
098500     SUBTRACT 1 FROM WS-TRIM-LEN.
098600     GO TO 0943-TRIM-SCAN.
098700 0942-EXIT.
098800     EXIT.
098900*
099000 0944-WRITE-TASK-PROGRESS.
099100     MOVE WS-TSK-E-NAME (TX) TO WS-TRIM-SRC.
099200     PERFORM 0942-FIND-TRIM-LEN THRU 0942-EXIT.
099300     MOVE WS-TSK-E-PROGRESS (TX) TO WS-TSK-PROG-ED.
099400     MOVE WS-TSK-E-REQUIRED (TX) TO WS-TSK-REQD-ED.
099500     IF WS-TSK-E-PROGRESS (TX) < WS-TSK-E-REQUIRED (TX)
099600         MOVE "INCOMPLETE" TO WS-TSK-STATUS-TXT
099700     ELSE
099800         MOVE "DONE      " TO WS-TSK-STATUS-TXT.
099900     MOVE SPACES TO WS-SUMMARY-LINE.
100000     IF WS-TRIM-LEN > 0
100100         STRING "  - " DELIMITED BY SIZE
100200                WS-TRIM-SRC (1:WS-TRIM-LEN) DELIMITED BY SIZE
100300                ": "   DELIMITED BY SIZE
100400                WS-TSK-PROG-ED DELIMITED BY SIZE
100500                " / "  DELIMITED BY SIZE
100600                WS-TSK-REQD-ED DELIMITED BY SIZE
100700                " ("   DELIMITED BY SIZE
100800                WS-TSK-STATUS-TXT DELIMITED BY SPACE
100900                ")"    DELIMITED BY SIZE
101000             INTO WS-SUMMARY-LINE.
101100     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
101200     WRITE PR-PRINT-LINE.
101300 0944-EXIT.
101400     EXIT.
101500*
101600 0945-WRITE-VALIDATION.
101700     PERFORM 0946-CHECK-AND-WRITE-ERR THRU 0946-EXIT
101800         VARYING TX FROM 1 BY 1 UNTIL TX > WS-TSK-CNT.
101900     IF WS-ERROR-CNT = ZERO
102000         MOVE SPACES TO WS-SUMMARY-LINE
102100         MOVE "SUCCESS: Schedule is valid!" TO WS-SUMMARY-LINE
102200         MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE
102300         WRITE PR-PRINT-LINE.
102400 0945-EXIT.
102500     EXIT.
102600*
102700 0946-CHECK-AND-WRITE-ERR.
102800     IF WS-TSK-E-PROGRESS (TX) NOT < WS-TSK-E-REQUIRED (TX)
102900         GO TO 0946-EXIT.
103000     MOVE WS-TSK-E-NAME (TX) TO WS-TRIM-SRC.
103100     PERFORM 0942-FIND-TRIM-LEN THRU 0942-EXIT.
103200     MOVE WS-TSK-E-PROGRESS (TX) TO WS-TSK-PROG-ED.
103300     MOVE WS-TSK-E-REQUIRED (TX) TO WS-TSK-REQD-ED.
103400     MOVE SPACES TO WS-SUMMARY-LINE.
103500     STRING "Task " DELIMITED BY SIZE
103600            WS-TRIM-SRC (1:WS-TRIM-LEN) DELIMITED BY SIZE
103700            " incomplete: " DELIMITED BY SIZE
103800            WS-TSK-PROG-ED  DELIMITED BY SIZE
103900            "/"             DELIMITED BY SIZE
104000            WS-TSK-REQD-ED  DELIMITED BY SIZE
104100            " units."       DELIMITED BY SIZE
104200         INTO WS-SUMMARY-LINE.
104300     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
104400     WRITE PR-PRINT-LINE.
104500 0946-EXIT.
104600     EXIT.
104700*
104800*    CONTROL-TOTAL CHECK - TOTAL COST MUST EQUAL THE SUM OF THE
104900*    PER-EMPLOYEE COSTS JUST PRINTED ABOVE.
105000 0947-CHECK-CONTROL-TOTAL.
105100     MOVE ZERO TO WS-CONTROL-TOTAL.
105200     PERFORM 0948-ADD-ONE-EMP-COST THRU 0948-EXIT
105300         VARYING EX FROM 1 BY 1 UNTIL EX > WS-EMP-CNT.
105400     IF WS-CONTROL-TOTAL NOT = WS-TOTAL-COST
105500         MOVE SPACES TO WS-SUMMARY-LINE
105600         MOVE TP004  TO WS-SUMMARY-LINE (1:46)
105700         MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE
105800         WRITE PR-PRINT-LINE.
105900 0947-EXIT.
106000     EXIT.
106100*
106200 0948-ADD-ONE-EMP-COST.
106300     ADD WS-EMP-E-COST (EX) TO WS-CONTROL-TOTAL.
106400 0948-EXIT.
106500     EXIT.
106600*
106700*================================
106800*    0950/0960 - NO-WORK AND INFEASIBLE-BUILD ABORTS
106900*        25/03/2022 MPT - ADDED SO AN UNSTAFFABLE DAY ENDS WITH A
107000*        CLEAR MESSAGE INSTEAD OF A PARTIAL REPORT.
107100*================================
107200 0950-WRITE-NO-WORK.
107300     MOVE SPACES TO WS-SUMMARY-LINE.
107400     MOVE TP001  TO WS-SUMMARY-LINE (1:46).
107500     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
107600     WRITE PR-PRINT-LINE AFTER ADVANCING C01.
107700 0950-EXIT.
107800     EXIT.
107900*
108000 0960-WRITE-INFEASIBLE.
108100     MOVE SPACES TO WS-SUMMARY-LINE.
108200     MOVE TP002  TO WS-SUMMARY-LINE (1:60).
108300     MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
108400     WRITE PR-PRINT-LINE AFTER ADVANCING C01.
108500 0960-EXIT.
108600     EXIT.
